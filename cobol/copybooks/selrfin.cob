000100* SELECT CLAUSE FOR THE PRIOR-VALUATION / CONTROL INPUT FILE.
000200*
000300* 17/02/87 VBC - CREATED.
000400* 30/09/98 VBC - Y2K: FILE STATUS ADDED SO CALLER CAN TELL A
000500*                SHORT READ FROM A GENUINE END OF FILE.
000600*
000700     SELECT RF-INPUT-FILE
000800             ASSIGN TO RFIN
000900             ORGANIZATION IS LINE SEQUENTIAL
001000             ACCESS MODE IS SEQUENTIAL
001100             FILE STATUS IS RF-IN-STATUS.
001200*
