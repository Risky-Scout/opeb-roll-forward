000100*****************************************************
000200*                                                   *
000300*   RECORD DEFINITION FOR THE ROLL-FORWARD RESULTS  *
000400*               OUTPUT FILE                         *
000500*     ONE RECORD PER ACCEPTED INPUT PAIR             *
000600*****************************************************
000700*  RECORD LENGTH 255 BYTES, LINE SEQUENTIAL.
000800*
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING.
001000*
001100* 24/02/87 VBC - CREATED.
001200* 30/09/98 VBC - Y2K: BOY-DATE/EOY-DATE WIDENED TO CCYYMMDD.
001300* 11/06/15 VBC - GASB 75 ADOPTION.  ADDED ASSUMPTION-CHANGE,
001400*                EXPERIENCE-GAIN-LOSS AND THE FOUR SENSITIVITY
001500*                FIELDS FOR THE PARA 96 DISCLOSURE.
001600* 21/01/21 VBC - ADDED RF-RES-TOL-BOY-NEW-RATE, WAS MISSED
001700*                OFF FIRST CUT.
001800*
001900 01  RF-RESULT-RECORD.
002000     03  RF-RES-CLIENT-NAME             PIC X(30).
002100     03  RF-RES-BOY-DATE                PIC 9(08).
002200     03  RF-RES-EOY-DATE                PIC 9(08).
002300     03  RF-RES-BOY-TOL                 PIC S9(11)V99.
002400     03  RF-RES-SERVICE-COST            PIC S9(11)V99.
002500     03  RF-RES-INTEREST-COST           PIC S9(11)V99.
002600     03  RF-RES-BENEFIT-PAYMENTS        PIC S9(11)V99.
002700     03  RF-RES-ASSUMPTION-CHANGE       PIC S9(11)V99.
002800     03  RF-RES-EXPERIENCE-GAIN-LOSS    PIC S9(11)V99.
002900     03  RF-RES-EXPECTED-EOY-TOL        PIC S9(11)V99.
003000     03  RF-RES-ENDING-TOL              PIC S9(11)V99.
003100     03  RF-RES-TOL-BOY-NEW-RATE        PIC S9(11)V99.
003200     03  RF-RES-SENS-DISC-PLUS1         PIC S9(11)V99.
003300     03  RF-RES-SENS-DISC-MINUS1        PIC S9(11)V99.
003400     03  RF-RES-SENS-TREND-PLUS1        PIC S9(11)V99.
003500     03  RF-RES-SENS-TREND-MINUS1       PIC S9(11)V99.
003600     03  RF-RES-COVERED-PAYROLL-NEW     PIC S9(11)V99.
003700     03  RF-RES-TOL-PCT-PAYROLL         PIC S9(05)V99.
003800     03  FILLER                         PIC X(20).
003900*
