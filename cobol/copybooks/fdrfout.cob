000100* FD FOR THE ROLL-FORWARD RESULTS OUTPUT FILE.
000200*
000300* 24/02/87 VBC - CREATED.
000400* 11/06/15 VBC - RECORD LENGTH BUMPED TO 255 FOR THE GASB 75
000500*                ASSUMPTION CHANGE / SENSITIVITY FIELDS.
000600*
000700 FD  RF-RESULT-FILE
000800     LABEL RECORDS ARE STANDARD
000900     RECORD CONTAINS 255 CHARACTERS
001000     DATA RECORD IS RF-RESULT-RECORD.
001100     COPY "wsrfout.cob".
001200*
