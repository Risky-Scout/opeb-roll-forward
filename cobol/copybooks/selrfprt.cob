000100* SELECT CLAUSE FOR THE RECONCILIATION PRINT FILE.  132 COLS.
000200*
000300* 02/03/87 VBC - CREATED.
000400*
000500     SELECT RF-PRINT-FILE
000600             ASSIGN TO RFPRT
000700             ORGANIZATION IS LINE SEQUENTIAL
000800             FILE STATUS IS RF-PRT-STATUS.
000900*
