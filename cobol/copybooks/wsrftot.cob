000100*****************************************************
000200*                                                   *
000300*  WORKING STORAGE FOR THE RUN GRAND TOTALS AND     *
000400*          RECORD COUNTS - RF100                    *
000500*****************************************************
000600* ACCUMULATED ACROSS ALL CLIENTS/PLANS ON THE RUN AND
000700* PRINTED AT CONTROL FOOTING FINAL.  MIRRORS THE PER
000800* CLIENT RECONCILIATION LINE, SO IT MUST TIE THE SAME
000900* WAY (PARA 96) ACROSS THE WHOLE RUN.
001000*
001100* 10/03/87 VBC - CREATED.
001200* 11/06/15 VBC - GASB 75 ADOPTION.  ADDED ASSUMPTION-CHANGE
001300*                AND EXPERIENCE ACCUMULATORS.
001400* 23/01/21 RWH - ADDED RF-TOT-REJECTED, MISSING FROM 1ST CUT.
001500*
001600 01  RF-TOTALS.
001700     03  RF-TOT-AMOUNTS                      COMP-3.
001800         05  RF-TOT-BOY-TOL             PIC S9(12)V99.
001900         05  RF-TOT-SERVICE-COST        PIC S9(12)V99.
002000         05  RF-TOT-INTEREST-COST       PIC S9(12)V99.
002100         05  RF-TOT-BENEFIT-PAYMENTS    PIC S9(12)V99.
002200         05  RF-TOT-ASSUMPTION-CHANGE   PIC S9(12)V99.
002300         05  RF-TOT-EXPERIENCE          PIC S9(12)V99.
002400         05  RF-TOT-ENDING-TOL          PIC S9(12)V99.
002500     03  RF-TOT-READ                    PIC 9(05)    BINARY-SHORT
002600                                                     UNSIGNED.
002700     03  RF-TOT-WRITTEN                 PIC 9(05)    BINARY-SHORT
002800                                                     UNSIGNED.
002900     03  RF-TOT-REJECTED                PIC 9(05)    BINARY-SHORT
003000                                                     UNSIGNED.
003100     03  FILLER                         PIC X(08).
003200*
