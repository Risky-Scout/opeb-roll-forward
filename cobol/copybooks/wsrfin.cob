000100*****************************************************
000200*                                                   *
000300*   RECORD DEFINITION FOR THE PRIOR-VALUATION AND   *
000400*        ROLL-FORWARD CONTROL INPUT FILE            *
000500*     ONE RECORD PER CLIENT / PLAN, PAIRED          *
000600*        PRIOR-VALUATION + CONTROL DATA             *
000700*****************************************************
000800*  RECORD LENGTH 213 BYTES, LINE SEQUENTIAL.
000900*
001000* THESE FIELD DEFINITIONS MAY NEED CHANGING.
001100*
001200* 17/02/87 VBC - CREATED.  DATES HELD AS YYMMDD, 2 DIGIT YEAR.
001300* 30/09/98 VBC - Y2K: WIDENED VALUATION-DATE AND CURRENT-DATE
001400*                TO CCYYMMDD (8 DIGITS).  DO NOT SHORTEN BACK.
001500* 11/06/15 VBC - GASB 75 ADOPTION.  RENAMED "ACCRUED OPEB COST"
001600*                BLOCK TO PRIOR-VALUATION, ADDED SENS-DR FIELDS.
001700* 04/01/21 VBC - SPLIT VALUATION DATE INTO A REDEFINED
001800*                CCYY/MM/DD VIEW FOR THE REPORT HEADER.
001900* 02/02/24 RWH - ADDED RF-CTL-DURATION-OVERRIDE, WAS MISSING.
002000*
002100 01  RF-INPUT-RECORD.
002200     03  RF-PV-BLOCK.
002300         05  RF-PV-CLIENT-NAME           PIC X(30).
002400         05  RF-PV-VALUATION-DATE        PIC 9(08).
002500         05  RF-PV-VALUATION-DATE-R REDEFINES
002600                 RF-PV-VALUATION-DATE.
002700             07  RF-PV-VAL-CCYY          PIC 9(04).
002800             07  RF-PV-VAL-MM            PIC 99.
002900             07  RF-PV-VAL-DD            PIC 99.
003000         05  RF-PV-TOTAL-OPEB-LIABILITY  PIC S9(11)V99.
003100         05  RF-PV-TOL-ACTIVES           PIC S9(11)V99.
003200         05  RF-PV-TOL-RETIREES          PIC S9(11)V99.
003300         05  RF-PV-SERVICE-COST          PIC S9(11)V99.
003400         05  RF-PV-DISCOUNT-RATE-BOY     PIC V9(05).
003500         05  RF-PV-DISCOUNT-RATE-EOY     PIC V9(05).
003600         05  RF-PV-AVG-REMAIN-SVC-LIFE   PIC S9(03)V99.
003700         05  RF-PV-SENS-DR-PLUS1         PIC S9(11)V99.
003800         05  RF-PV-SENS-DR-MINUS1        PIC S9(11)V99.
003900     03  RF-CTL-BLOCK.
004000         05  RF-CTL-CURRENT-DATE         PIC 9(08).
004100         05  RF-CTL-CURRENT-DATE-R REDEFINES
004200                 RF-CTL-CURRENT-DATE.
004300             07  RF-CTL-CUR-CCYY         PIC 9(04).
004400             07  RF-CTL-CUR-MM           PIC 99.
004500             07  RF-CTL-CUR-DD           PIC 99.
004600         05  RF-CTL-BENEFIT-PAYMENTS     PIC S9(11)V99.
004700         05  RF-CTL-NEW-DISCOUNT-RATE    PIC V9(05).
004800         05  RF-CTL-ACTUAL-EOY-TOL       PIC S9(11)V99.
004900         05  RF-CTL-DURATION-OVERRIDE    PIC S9(03)V99.
005000         05  RF-CTL-PAYROLL-GROWTH-RATE  PIC V9(05).
005100         05  RF-CTL-COVERED-PAYROLL-PRI  PIC S9(11)V99.
005200     03  FILLER                          PIC X(20).
005300*
