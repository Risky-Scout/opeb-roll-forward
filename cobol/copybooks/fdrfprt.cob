000100* FD FOR THE RECONCILIATION PRINT FILE.  RECORD SUPPLIED BY
000200* THE RD BELOW, SO NO 01 IS COPIED IN HERE - SEE REPORT SECTION.
000300*
000400* 02/03/87 VBC - CREATED.
000500*
000600 FD  RF-PRINT-FILE
000700     LABEL RECORDS ARE OMITTED
000800     RECORD CONTAINS 132 CHARACTERS
000900     REPORT IS RF-RECONCILIATION-REPORT.
001000*
