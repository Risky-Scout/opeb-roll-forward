000100* SELECT CLAUSE FOR THE ROLL-FORWARD RESULTS OUTPUT FILE.
000200*
000300* 24/02/87 VBC - CREATED.
000400*
000500     SELECT RF-RESULT-FILE
000600             ASSIGN TO RFOUT
000700             ORGANIZATION IS LINE SEQUENTIAL
000800             ACCESS MODE IS SEQUENTIAL
000900             FILE STATUS IS RF-OUT-STATUS.
001000*
