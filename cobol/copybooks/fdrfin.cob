000100* FD FOR THE PRIOR-VALUATION / CONTROL INPUT FILE.
000200*
000300* 17/02/87 VBC - CREATED.
000400* 04/01/21 VBC - RECORD LENGTH BUMPED TO 213 FOR THE REDEFINED
000500*                DATE VIEWS ADDED TO WSRFIN.
000600*
000700 FD  RF-INPUT-FILE
000800     LABEL RECORDS ARE STANDARD
000900     RECORD CONTAINS 213 CHARACTERS
001000     DATA RECORD IS RF-INPUT-RECORD.
001100     COPY "wsrfin.cob".
001200*
