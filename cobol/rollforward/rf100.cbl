000100*****************************************************************
000200*                                                               *
000300*            GASB 75 TOTAL OPEB LIABILITY ROLL-FORWARD          *
000400*                  AND PARA 96 RECONCILIATION                   *
000500*                                                               *
000600*            USES RW (REPORT WRITER FOR THE PRINT FILE)         *
000700*                                                               *
000800*****************************************************************
000900*
001000 IDENTIFICATION           DIVISION.
001100*=================================
001200*
001300 PROGRAM-ID.              RF100.
001400 AUTHOR.                  VINCENT B COEN FBCS, FIDM, FIDPM.
001500 INSTALLATION.            APPLEWOOD COMPUTERS - ACTUARIAL DIV.
001600 DATE-WRITTEN.            17/02/1987.
001700 DATE-COMPILED.           17/02/1987.
001800 SECURITY.                COPYRIGHT (C) 1987-2026 & LATER,
001900                          VINCENT BRYAN COEN.  DISTRIBUTED UNDER
002000                          THE GNU GENERAL PUBLIC LICENSE.  SEE
002100                          THE FILE COPYING FOR DETAILS.
002200*
002300*    Remarks.             Total OPEB Liability roll-forward and
002400*                         Para 96 reconciliation report, taking
002500*                         over from the old accrued-OPEB-cost
002600*                         extract that used to live in PYRGSTR.
002700*
002800*                         Two ways through the maths, picked
002900*                         record by record on whether the actuary
003000*                         has supplied an actual EOY TOL:
003100*                           - actual supplied   - full roll
003200*                             forward, interest offset for
003300*                             benefit payments, experience
003400*                             gain/loss backed out of the actual.
003500*                           - actual not supplied - rough interim
003600*                             estimate, half year service cost
003700*                             only, no benefit offset, experience
003800*                             forced to zero.
003900*
004000*    Version.             See WS-Prog-Id in Working-Storage.
004100*
004200*    Called Modules.
004300*                         None.
004400*
004500*    Files used :
004600*                         RFIN.    Prior-valuation / control in.
004700*                         RFOUT.   Roll-forward results out.
004800*                         RFPRT.   Reconciliation report.
004900*
005000*    Error messages used.
005100*                         RF001, RF003.
005200*
005300* Changes:
005400* 17/02/87 VBC - 1.0.00 Created - extract from PYRGSTR reworked
005500*                as a standalone roll-forward job per actuary's
005600*                request (ref memo 86-114).
005700* 30/09/98 VBC - 1.1.00 Y2K - dates now CCYYMMDD throughout, see
005800*                WSRFIN/WSRFOUT.  Do not shorten back to YYMMDD.
005900* 11/06/15 VBC - 2.0.00 GASB 75 ADOPTION.  Added assumption
006000*                change, experience gain/loss, sensitivities and
006100*                the Para 96 reconciliation print - this replaces
006200*                the old GASB 45 accrued-cost extract entirely.
006300* 21/01/21 RWH - 2.1.00 Added BOY TOL at new rate to the output
006400*                record, actuary wants it for next year's
006500*                opening entry.
006600* 23/01/21 RWH - 2.1.01 Added RF-TOT-REJECTED to the totals so
006700*                the run log balances record counts properly.
006800* 02/02/24 RWH - 2.2.00 Added duration override on the control
006900*                record - actuary can now force a duration
007000*                instead of the estimated one.
007100* 04/01/26 RWH - 2.2.01 Covered payroll projection added for the
007200*                TOL-as-percent-of-payroll line on the report.
007210* 06/01/26 RWH - 2.2.02 The Y2K file-status note on SELRFIN was
007220*                never actually backed by a status field - audit
007230*                query from the actuary's office.  Added
007240*                WS-FILE-STATUSES (RF-IN-STATUS/RF-OUT-STATUS/
007250*                RF-PRT-STATUS) so the three SELECT FILE STATUS
007260*                clauses have somewhere real to land.
007270* 07/01/26 RWH - 2.2.03 Dropped the client-name-starts-with-a-
007280*                letter check on the input record - actuary's
007290*                office confirmed plan names are free text and
007300*                this was rejecting nothing but flagging valid
007310*                foreign-subsidiary plan names.  Only edit still
007320*                required is BOY TOL must be positive.
007330*
007400*****************************************************************
007500*
007600 ENVIRONMENT               DIVISION.
007700*==================================
007800*
007900 CONFIGURATION             SECTION.
008000 SOURCE-COMPUTER.          IBM-370.
008100 OBJECT-COMPUTER.          IBM-370.
008200 SPECIAL-NAMES.
008300     C01                   IS TOP-OF-FORM
008500     UPSI-0 ON  STATUS IS RF-TEST-RUN
008600     UPSI-0 OFF STATUS IS RF-PRODUCTION-RUN.
008700*
008800 INPUT-OUTPUT              SECTION.
008900 FILE-CONTROL.
009000     COPY "selrfin.cob".
009100     COPY "selrfout.cob".
009200     COPY "selrfprt.cob".
009300*
009400 DATA                      DIVISION.
009500*=========================
009600*
009700 FILE                      SECTION.
009800*
009900     COPY "fdrfin.cob".
010000     COPY "fdrfout.cob".
010100     COPY "fdrfprt.cob".
010200*
010300 WORKING-STORAGE           SECTION.
010400*-------------------------
010500*
010600 77  WS-PROG-ID                  PIC X(17) VALUE "RF100 (2.2.03)".
010700*
010800     COPY "wsrftot.cob".
010900*
011000 01  WS-RUN-SWITCHES.
011100     03  WS-EOF-SWITCH           PIC X(01) VALUE "N".
011200         88  WS-EOF                        VALUE "Y".
011300     03  WS-REJECT-SWITCH        PIC X(01) VALUE "N".
011400         88  WS-RECORD-REJECTED            VALUE "Y".
011500     03  WS-ACTUAL-SWITCH        PIC X(01) VALUE "N".
011600         88  WS-ACTUAL-SUPPLIED            VALUE "Y".
011700     03  FILLER                  PIC X(05).
011750*
011760* 30/09/98 VBC - Y2K: FILE STATUS WORK AREAS FOR THE THREE
011770*                ROLL-FORWARD FILES, SO A SHORT READ CAN BE
011780*                TOLD FROM A GENUINE END OF FILE ON EACH.
011790 01  WS-FILE-STATUSES.
011800     03  RF-IN-STATUS            PIC X(02) VALUE "00".
011810     03  RF-OUT-STATUS           PIC X(02) VALUE "00".
011820     03  RF-PRT-STATUS           PIC X(02) VALUE "00".
011830     03  FILLER                  PIC X(02).
011840*
011850*    EVERY FIGURE COMPUTED PER CLIENT BEFORE IT IS MOVED TO THE
011860*    RESULT RECORD OR THE REPORT LINE - KEPT AS ONE COMP-3 GROUP
011870*    RATHER THAN SCATTERED 77-LEVELS, SAME AS THE OLD PYRGSTR
011880*    ACCUMULATOR BLOCK.
011900 01  WS-WORK-AMOUNTS             COMP-3.
012000     03  WS-ACTIVE-PCT               PIC S9(01)V9(05).
012100     03  WS-DURATION                 PIC S9(03)V99.
012200     03  WS-DELTA-RATE               PIC S9(01)V9(05).
012300     03  WS-ASSUMPTION-EFFECT        PIC S9(11)V99.
012400     03  WS-EXPECTED-EOY-TOL         PIC S9(11)V99.
012500     03  WS-ENDING-TOL               PIC S9(11)V99.
012600     03  WS-BOY-NEW-RATE             PIC S9(11)V99.
012700     03  WS-EXPERIENCE               PIC S9(11)V99.
012800     03  WS-INTEREST-COST            PIC S9(11)V99.
012900     03  WS-COVERED-PAYROLL-NEW      PIC S9(11)V99.
013000     03  WS-TOL-PCT-PAYROLL          PIC S9(05)V99.
013100     03  WS-PRINT-BENEFIT-PMTS       PIC S9(11)V99.
013200     03  WS-PRINT-TOTAL-BENEFITS     PIC S9(12)V99.
013300     03  FILLER                      PIC S9(03).
013400*
013500*    RUN DATE FOR THE REPORT HEADING ONLY - NOT THE SAME THING
013600*    AS EITHER MEASUREMENT DATE ON THE CLIENT RECORD.
014000 01  WS-RUN-DATE-FIELDS.
014100     03  WS-RUN-DATE-BIN         PIC 9(08).
014200     03  WS-RUN-DATE-DISP        PIC X(10) VALUE SPACES.
014300     03  WS-RUN-DATE-R REDEFINES
014400             WS-RUN-DATE-DISP.
014500         05  WS-RUN-MO           PIC 99.
014600         05  FILLER              PIC X VALUE "/".
014700         05  WS-RUN-DY           PIC 99.
014800         05  FILLER              PIC X VALUE "/".
014900         05  WS-RUN-YR           PIC 9(04).
015000     03  FILLER                  PIC X(04).
015100*    BOY/EOY DATES EDITED FOR THE CLIENT HEADER LINE ON THE
015110*    REPORT - BUILT BY 3050-FORMAT-PERIOD-DATES EACH TIME ROUND
015120*    THE LOOP, ONE CLIENT AT A TIME.
015200 01  WS-PERIOD-DATE-FIELDS.
015300     03  WS-PERIOD-BOY-DISP      PIC X(10) VALUE SPACES.
015400     03  WS-PERIOD-BOY-R REDEFINES
015500             WS-PERIOD-BOY-DISP.
015600         05  WS-PD-BOY-MO        PIC 99.
015700         05  FILLER              PIC X VALUE "/".
015800         05  WS-PD-BOY-DY        PIC 99.
015900         05  FILLER              PIC X VALUE "/".
016000         05  WS-PD-BOY-YR        PIC 9(04).
016100     03  WS-PERIOD-EOY-DISP      PIC X(10) VALUE SPACES.
016200     03  WS-PERIOD-EOY-R REDEFINES
016300             WS-PERIOD-EOY-DISP.
016400         05  WS-PD-EOY-MO        PIC 99.
016500         05  FILLER              PIC X VALUE "/".
016600         05  WS-PD-EOY-DY        PIC 99.
016700         05  FILLER              PIC X VALUE "/".
016800         05  WS-PD-EOY-YR        PIC 9(04).
016900     03  FILLER                  PIC X(04).
017000*
017100 01  WS-REPORT-CONTROLS.
017200     03  WS-PAGE-LINES           PIC 9(03) BINARY-SHORT UNSIGNED
017300                                           VALUE 58.
017400     03  WS-RUN-MODE-LITERAL     PIC X(09) VALUE SPACES.
017500     03  FILLER                  PIC X(05).
017600*
017700 01  WS-MESSAGES.
017800     03  RF001                   PIC X(54) VALUE
017900         "RF001 RECORD REJECTED - BOY TOL NOT POSITIVE      - ".
018200     03  RF003                   PIC X(44) VALUE
018300         "RF003 END OF JOB - ROLL FORWARD COMPLETE.  ".
018400     03  FILLER                  PIC X(05).
018500*
018600 REPORT                   SECTION.
018610*    11/06/15 VBC - REPLACES THE OLD GASB 45 ACCRUED-COST PRINT
018620*    CHAIN.  ONE DETAIL GROUP PER CLIENT, ONE CONTROL FOOTING
018630*    FINAL FOR THE GRAND TOTALS - NO INTERMEDIATE CONTROL BREAK,
018640*    CLIENTS DO NOT GROUP INTO ANYTHING HIGHER.
018700*
018800 RD  RF-RECONCILIATION-REPORT
018900     CONTROL FINAL
019000     PAGE LIMIT WS-PAGE-LINES LINES
019100     HEADING 1
019200     FIRST DETAIL 5
019300     LAST DETAIL 56.
019400*
019500 01  RF-RPT-HEAD             TYPE PAGE HEADING.
019600     03  LINE 1.
019700         05  COL 1   PIC X(15)   SOURCE WS-PROG-ID.
019800         05  COL 40  PIC X(40)   VALUE
019900             "GASB 75 OPEB TOTAL LIABILITY ROLL-FORWARD".
020000         05  COL 100 PIC X(10)   SOURCE WS-RUN-DATE-DISP.
020100     03  LINE 2.
020200         05  COL 40  PIC X(09)   SOURCE WS-RUN-MODE-LITERAL.
020300         05  COL 116 PIC X(06)   VALUE "PAGE  ".
020400         05  COL 122 PIC ZZ9     SOURCE PAGE-COUNTER.
020500     03  LINE 4.
020600         05  COL 30  PIC X(60)   VALUE
020700          "PARA 96 - TOTAL OPEB LIABILITY RECONCILIATION OF BALANCES".
020800         05  FILLER              COL 132 PIC X(01) VALUE SPACE.
021000*
021100 01  RF-RPT-DETAIL           TYPE DETAIL.
021200     03  LINE PLUS 2.
021300         05  COL 1   PIC X(08)   VALUE "CLIENT -".
021400         05  COL 10  PIC X(30)   SOURCE RF-RES-CLIENT-NAME.
021500     03  LINE PLUS 1.
021600         05  COL 1   PIC X(08)   VALUE "PERIOD -".
021700         05  COL 10  PIC X(10)   SOURCE WS-PERIOD-BOY-DISP.
021800         05  COL 22  PIC X(07)   VALUE "THROUGH".
021900         05  COL 31  PIC X(10)   SOURCE WS-PERIOD-EOY-DISP.
022000         05  COL 50  PIC X(19)   VALUE "PRIOR DISCOUNT RATE".
022100         05  COL 70  PIC 9.99999 SOURCE RF-PV-DISCOUNT-RATE-EOY.
022200         05  COL 85  PIC X(17)   VALUE "NEW DISCOUNT RATE".
022300         05  COL 103 PIC 9.99999 SOURCE RF-CTL-NEW-DISCOUNT-RATE.
022400     03  LINE PLUS 2.
022500         05  COL 1   PIC X(24)   VALUE "BEGINNING TOL".
022600         05  COL 90  PIC ZZ,ZZZ,ZZZ,ZZ9.99-
022700                                 SOURCE RF-RES-BOY-TOL.
022800     03  LINE PLUS 1.
022900         05  COL 1   PIC X(24)   VALUE "SERVICE COST".
023000         05  COL 90  PIC ZZ,ZZZ,ZZZ,ZZ9.99-
023100                                 SOURCE RF-RES-SERVICE-COST.
023200     03  LINE PLUS 1.
023300         05  COL 1   PIC X(24)   VALUE "INTEREST COST".
023400         05  COL 90  PIC ZZ,ZZZ,ZZZ,ZZ9.99-
023500                                 SOURCE RF-RES-INTEREST-COST.
023600     03  LINE PLUS 1.
023700         05  COL 1   PIC X(24)   VALUE "BENEFIT PAYMENTS".
023800         05  COL 90  PIC ZZ,ZZZ,ZZZ,ZZ9.99-
023900                                 SOURCE WS-PRINT-BENEFIT-PMTS.
024000     03  LINE PLUS 1.
024100         05  COL 1   PIC X(24)   VALUE "EXPERIENCE (GAIN)/LOSS".
024200         05  COL 90  PIC ZZ,ZZZ,ZZZ,ZZ9.99-
024300                                 SOURCE RF-RES-EXPERIENCE-GAIN-LOSS.
024400     03  LINE PLUS 1.
024500         05  COL 1   PIC X(24)   VALUE "ASSUMPTION CHANGES".
024600         05  COL 90  PIC ZZ,ZZZ,ZZZ,ZZ9.99-
024700                                 SOURCE RF-RES-ASSUMPTION-CHANGE.
024800     03  LINE PLUS 1.
024900         05  COL 1   PIC X(24)   VALUE "ENDING TOL".
025000         05  COL 90  PIC ZZ,ZZZ,ZZZ,ZZ9.99-
025100                                 SOURCE RF-RES-ENDING-TOL.
025200     03  LINE PLUS 2.
025300         05  COL 1   PIC X(24)   VALUE "DISCOUNT RATE PLUS 1PCT".
025400         05  COL 90  PIC ZZ,ZZZ,ZZZ,ZZ9.99-
025500                                 SOURCE RF-RES-SENS-DISC-PLUS1.
025600     03  LINE PLUS 1.
025700         05  COL 1   PIC X(24)   VALUE "DISCOUNT RATE LESS 1PCT".
025800         05  COL 90  PIC ZZ,ZZZ,ZZZ,ZZ9.99-
025900                                 SOURCE RF-RES-SENS-DISC-MINUS1.
026000     03  LINE PLUS 1.
026100         05  COL 1   PIC X(24)   VALUE "TREND RATE PLUS 1PCT".
026200         05  COL 90  PIC ZZ,ZZZ,ZZZ,ZZ9.99-
026300                                 SOURCE RF-RES-SENS-TREND-PLUS1.
026400     03  LINE PLUS 1.
026500         05  COL 1   PIC X(24)   VALUE "TREND RATE LESS 1PCT".
026600         05  COL 90  PIC ZZ,ZZZ,ZZZ,ZZ9.99-
026700                                 SOURCE RF-RES-SENS-TREND-MINUS1.
026800     03  LINE PLUS 2.
026900         05  COL 1   PIC X(24)   VALUE "COVERED PAYROLL".
027000         05  COL 90  PIC ZZ,ZZZ,ZZZ,ZZ9.99-
027100                                 SOURCE RF-RES-COVERED-PAYROLL-NEW.
027200     03  LINE PLUS 1.
027300         05  COL 1   PIC X(24)   VALUE "TOL AS PERCENT PAYROLL".
027400         05  COL 92  PIC ZZZZ9.99 SOURCE RF-RES-TOL-PCT-PAYROLL.
027500     03  LINE PLUS 1.
027600         05  FILLER              COL 132 PIC X(01) VALUE SPACE.
027800*
027900 01  RF-RPT-TOTALS           TYPE CONTROL FOOTING FINAL.
028000     03  LINE PLUS 3.
028100         05  COL 1   PIC X(33) VALUE
028200             "GRAND TOTALS FOR ALL CLIENTS/PLANS".
028300     03  LINE PLUS 2.
028400         05  COL 1   PIC X(24)   VALUE "BEGINNING TOL".
028500         05  COL 90  PIC ZZ,ZZZ,ZZZ,ZZ9.99-
028600                                 SOURCE RF-TOT-BOY-TOL.
028700     03  LINE PLUS 1.
028800         05  COL 1   PIC X(24)   VALUE "SERVICE COST".
028900         05  COL 90  PIC ZZ,ZZZ,ZZZ,ZZ9.99-
029000                                 SOURCE RF-TOT-SERVICE-COST.
029100     03  LINE PLUS 1.
029200         05  COL 1   PIC X(24)   VALUE "INTEREST COST".
029300         05  COL 90  PIC ZZ,ZZZ,ZZZ,ZZ9.99-
029400                                 SOURCE RF-TOT-INTEREST-COST.
029500     03  LINE PLUS 1.
029600         05  COL 1   PIC X(24)   VALUE "BENEFIT PAYMENTS".
029700         05  COL 90  PIC ZZ,ZZZ,ZZZ,ZZ9.99-
029800                                 SOURCE WS-PRINT-TOTAL-BENEFITS.
029900     03  LINE PLUS 1.
030000         05  COL 1   PIC X(24)   VALUE "EXPERIENCE (GAIN)/LOSS".
030100         05  COL 90  PIC ZZ,ZZZ,ZZZ,ZZ9.99-
030200                                 SOURCE RF-TOT-EXPERIENCE.
030300     03  LINE PLUS 1.
030400         05  COL 1   PIC X(24)   VALUE "ASSUMPTION CHANGES".
030500         05  COL 90  PIC ZZ,ZZZ,ZZZ,ZZ9.99-
030600                                 SOURCE RF-TOT-ASSUMPTION-CHANGE.
030700     03  LINE PLUS 1.
030800         05  COL 1   PIC X(24)   VALUE "ENDING TOL".
030900         05  COL 90  PIC ZZ,ZZZ,ZZZ,ZZ9.99-
031000                                 SOURCE RF-TOT-ENDING-TOL.
031100     03  LINE PLUS 2.
031200         05  COL 1   PIC X(20)   VALUE "RECORDS READ    -".
031300         05  COL 30  PIC ZZZZ9   SOURCE RF-TOT-READ.
031400     03  LINE PLUS 1.
031500         05  COL 1   PIC X(20)   VALUE "RECORDS WRITTEN -".
031600         05  COL 30  PIC ZZZZ9   SOURCE RF-TOT-WRITTEN.
031700     03  LINE PLUS 1.
031800         05  COL 1   PIC X(20)   VALUE "RECORDS REJECTED-".
031900         05  COL 30  PIC ZZZZ9   SOURCE RF-TOT-REJECTED.
032000     03  LINE PLUS 1.
032100         05  FILLER              COL 132 PIC X(01) VALUE SPACE.
032300*
032400 PROCEDURE                 DIVISION.
032500*===============================
032600*
033000 0100-MAINLINE.
033010*    READ-AHEAD LOOP - THE FIRST RECORD IS ALREADY IN THE
033020*    WORKING-STORAGE AREA BY THE TIME WE TEST WS-EOF, SO A
033030*    FILE OF ZERO RECORDS FALLS STRAIGHT THROUGH TO THE GRAND
033040*    TOTALS (ALL ZERO) WITHOUT A SPURIOUS DETAIL LINE.
033100     PERFORM 0200-INITIALIZE            THRU 0200-EXIT.
033200     PERFORM 1000-READ-INPUT-RECORD     THRU 1000-EXIT.
033300     PERFORM 2000-PROCESS-RECORD        THRU 2000-EXIT
033400             UNTIL WS-EOF.
033500     PERFORM 0800-PRINT-GRAND-TOTALS    THRU 0800-EXIT.
033600     PERFORM 0900-END-OF-JOB            THRU 0900-EXIT.
033700     STOP RUN.
033800*
034000 0200-INITIALIZE.
034010*    30/09/98 VBC - RUN DATE NOW TAKEN AS A FULL CCYYMMDD, SEE
034020*    THE REDEFINES BELOW - NO MORE TWO DIGIT YEARS ON THE
034030*    REPORT HEADING.
034100     OPEN INPUT  RF-INPUT-FILE.
034200     OPEN OUTPUT RF-RESULT-FILE.
034300     OPEN OUTPUT RF-PRINT-FILE.
034400     INITIALIZE RF-TOTALS.
034500     ACCEPT WS-RUN-DATE-BIN FROM DATE YYYYMMDD.
034600     MOVE WS-RUN-DATE-BIN (5:2) TO WS-RUN-MO.
034700     MOVE WS-RUN-DATE-BIN (7:2) TO WS-RUN-DY.
034800     MOVE WS-RUN-DATE-BIN (1:4) TO WS-RUN-YR.
034850*    UPSI-0 IS SET ON THE JCL EXEC CARD FOR A TEST RUN SO THE
034860*    ACTUARY'S OFFICE CANNOT MISTAKE A TEST REPORT FOR A LIVE
034870*    DISCLOSURE FIGURE - SEE THE REPORT HEADING BELOW.
034900     IF RF-TEST-RUN
035000         MOVE "TEST RUN " TO WS-RUN-MODE-LITERAL
035100     ELSE
035200         MOVE SPACES       TO WS-RUN-MODE-LITERAL
035300     END-IF.
035400     INITIATE RF-RECONCILIATION-REPORT.
035500 0200-EXIT.
035600     EXIT.
035700*
036000 0800-PRINT-GRAND-TOTALS.
036010*    CONTROL FOOTING FINAL FIRES THE MOMENT WS-EOF GOES UP IN
036020*    THE MAINLINE PERFORM, SO THE ACCUMULATORS IN RF-TOTALS ARE
036030*    ALREADY COMPLETE BY THE TIME THIS PARAGRAPH RUNS - NOTHING
036040*    HERE TOUCHES A SINGLE CLIENT'S FIGURES.
036100     COMPUTE WS-PRINT-TOTAL-BENEFITS ROUNDED =
036200             0 - RF-TOT-BENEFIT-PAYMENTS.
036300 0800-EXIT.
036400     EXIT.
036500*
037000 0900-END-OF-JOB.
037010*    TERMINATE FIRES THE CONTROL FOOTING FINAL LINES (THE GRAND
037020*    TOTAL BLOCK ON THE REPORT) - THIS MUST RUN BEFORE THE
037030*    FILES ARE CLOSED OR THE LAST PAGE IS LOST.
037100     TERMINATE RF-RECONCILIATION-REPORT.
037200     CLOSE RF-INPUT-FILE
037300           RF-RESULT-FILE
037400           RF-PRINT-FILE.
037500     DISPLAY RF003.
037600 0900-EXIT.
037700     EXIT.
037800*
038000 1000-READ-INPUT-RECORD.
038010*    ONE RECORD HOLDS BOTH THE PRIOR VALUATION AND THE CONTROL
038020*    FIGURES FOR THE YEAR BEING ROLLED FORWARD - NO MATCHING
038030*    AGAINST A SEPARATE CONTROL FILE REQUIRED.
038100     READ RF-INPUT-FILE
038200         AT END
038300             MOVE "Y" TO WS-EOF-SWITCH
038400         NOT AT END
038500             ADD 1 TO RF-TOT-READ
038600     END-READ.
038700 1000-EXIT.
038800     EXIT.
038900*
039000 1100-APPLY-INPUT-DEFAULTS.
039100*    02/02/24 RWH - DURATION-OVERRIDE NOT DEFAULTED, ZERO MEANS
039200*    THE ESTIMATE IN 2200 IS TO BE USED INSTEAD.
039210*    A ZERO ON ANY OF THE FOUR FIELDS BELOW MEANS THE SENDING
039220*    SHOP LEFT THE FIGURE OUT OF THIS YEAR'S EXTRACT, NOT THAT
039230*    THE TRUE RATE OR LIFE IS ZERO - SEE THE ACTUARY'S STANDING
039240*    INSTRUCTION OF 17/02/87.
039300     IF RF-PV-DISCOUNT-RATE-BOY = ZERO
039310*        NO BOY RATE SUPPLIED - HOUSE DEFAULT DISCOUNT RATE.
039400         MOVE 0.04000 TO RF-PV-DISCOUNT-RATE-BOY
039500     END-IF.
039600     IF RF-PV-DISCOUNT-RATE-EOY = ZERO
039610*        NO PRIOR EOY RATE SUPPLIED - SAME HOUSE DEFAULT, USED
039620*        AS THE BASELINE FOR THE ASSUMPTION CHANGE TEST IN 2350.
039700         MOVE 0.04000 TO RF-PV-DISCOUNT-RATE-EOY
039800     END-IF.
039900     IF RF-PV-AVG-REMAIN-SVC-LIFE = ZERO
039910*        NO AVERAGE REMAINING SERVICE LIFE - DEFAULT TO THE
039920*        STANDARD ACTIVE WORKFORCE ASSUMPTION.
040000         MOVE 12.00 TO RF-PV-AVG-REMAIN-SVC-LIFE
040100     END-IF.
040200     IF RF-CTL-PAYROLL-GROWTH-RATE = ZERO
040210*        NO GROWTH RATE ON THE CONTROL RECORD - DEFAULT PAYROLL
040220*        TREND, USED ONLY FOR THE COVERED PAYROLL LINE IN 2700.
040300         MOVE 0.03000 TO RF-CTL-PAYROLL-GROWTH-RATE
040400     END-IF.
040500 1100-EXIT.
040600     EXIT.
040700*
041000 1200-VALIDATE-INPUT-RECORD.
041010*    BOY TOL IS THE ONLY EDIT THE ACTUARY ASKED FOR - IT IS THE
041020*    STARTING POINT FOR EVERY FIGURE ON THE RECONCILIATION, SO
041030*    A ZERO OR NEGATIVE VALUE MEANS A BAD EXTRACT, NOT A BAD
041040*    PLAN.  REJECTED RECORDS ARE SKIPPED, NOT ABENDED.
041100     MOVE "N" TO WS-REJECT-SWITCH.
041200     IF RF-PV-TOTAL-OPEB-LIABILITY NOT > ZERO
041300         MOVE "Y" TO WS-REJECT-SWITCH
041400         DISPLAY RF001 RF-PV-CLIENT-NAME
041500     END-IF.
041900 1200-EXIT.
042000     EXIT.
042100*
043000 2000-PROCESS-RECORD.
043010*    DEFAULT, VALIDATE, THEN RUN THE FULL ROLL FORWARD FOR THIS
043020*    CLIENT - REJECTED RECORDS FALL STRAIGHT THROUGH TO THE
043030*    NEXT READ WITHOUT TOUCHING ANY OF THE MATHS BELOW.
043100     PERFORM 1100-APPLY-INPUT-DEFAULTS      THRU 1100-EXIT.
043200     PERFORM 1200-VALIDATE-INPUT-RECORD     THRU 1200-EXIT.
043300     IF WS-RECORD-REJECTED
043400         ADD 1 TO RF-TOT-REJECTED
043500         GO TO 2000-READ-NEXT
043600     END-IF.
043700     MOVE "N" TO WS-ACTUAL-SWITCH.
043800     IF RF-CTL-ACTUAL-EOY-TOL NOT = ZERO
043900         MOVE "Y" TO WS-ACTUAL-SWITCH
044000     END-IF.
044100     PERFORM 2200-ESTIMATE-DURATION          THRU 2200-EXIT.
044200     IF WS-ACTUAL-SUPPLIED
044300         PERFORM 2100-COMPUTE-INTEREST-COST      THRU 2100-EXIT
044400     ELSE
044500         PERFORM 2150-COMPUTE-INTEREST-NO-ACTUAL THRU 2150-EXIT
044600     END-IF.
044700     PERFORM 2300-COMPUTE-EXPECTED-EOY       THRU 2300-EXIT.
044800     PERFORM 2350-COMPUTE-ASSUMPTION-CHANGE  THRU 2350-EXIT.
044900     PERFORM 2360-COMPUTE-BOY-NEW-RATE       THRU 2360-EXIT.
045000     IF WS-ACTUAL-SUPPLIED
045100         PERFORM 2400-COMPUTE-EXPERIENCE     THRU 2400-EXIT
045200     ELSE
045300         PERFORM 2450-FORCE-ZERO-EXPERIENCE  THRU 2450-EXIT
045400     END-IF.
045500     PERFORM 2500-COMPUTE-ENDING-TOL         THRU 2500-EXIT.
045600     PERFORM 2600-COMPUTE-SENSITIVITIES      THRU 2600-EXIT.
045700     PERFORM 2700-PROJECT-COVERED-PAYROLL    THRU 2700-EXIT.
045800     PERFORM 2800-WRITE-RESULT-RECORD        THRU 2800-EXIT.
045900     PERFORM 2900-ACCUMULATE-TOTALS          THRU 2900-EXIT.
046000     PERFORM 3000-PRINT-CLIENT-DETAIL        THRU 3000-EXIT.
046100 2000-READ-NEXT.
046150*    REJECTED RECORDS RE-ENTER HERE BY GO TO, ACCEPTED ONES FALL
046160*    THROUGH FROM 3000 ABOVE - EITHER WAY THE NEXT READ IS THE
046170*    LAST THING THIS PARAGRAPH DOES.
046200     PERFORM 1000-READ-INPUT-RECORD          THRU 1000-EXIT.
046300 2000-EXIT.
046400     EXIT.
046500*
047000 2100-COMPUTE-INTEREST-COST.
047100*    ENGINE PATH - ACTUAL EOY TOL SUPPLIED.  BENEFIT PAYMENTS
047200*    OFFSET AT HALF YEAR, AS AGREED WITH THE ACTUARY 11/06/15.
047210*    BOY TOL CARRIES A FULL YEAR OF INTEREST, SERVICE COST ONLY
047220*    HALF A YEAR (ACCRUES THROUGH THE YEAR) AND BENEFITS ONLY
047230*    HALF A YEAR (PAID THROUGH THE YEAR, NOT AT THE START).
047300     COMPUTE WS-INTEREST-COST ROUNDED =
047400         (RF-PV-TOTAL-OPEB-LIABILITY
047500       + (RF-PV-SERVICE-COST / 2)
047600       - (RF-CTL-BENEFIT-PAYMENTS / 2))
047700         * RF-PV-DISCOUNT-RATE-BOY.
047800 2100-EXIT.
047900     EXIT.
048000*
049000 2150-COMPUTE-INTEREST-NO-ACTUAL.
049100*    CALCULATOR PATH - NO ACTUAL EOY TOL.  ROUGH INTERIM FIGURE,
049200*    HALF YEAR SERVICE COST ONLY, NO BENEFIT PAYMENT OFFSET.
049210*    USED FOR THE QUARTERLY ESTIMATE RUNS BEFORE THE FULL
049220*    VALUATION IS BACK FROM THE ACTUARY - DELIBERATELY SIMPLER
049230*    THAN 2100 ABOVE, NOT JUST THE SAME SUM WITH A FIELD MISSING.
049300     COMPUTE WS-INTEREST-COST ROUNDED =
049400         (RF-PV-TOTAL-OPEB-LIABILITY
049500       + (0.5 * RF-PV-SERVICE-COST))
049600         * RF-PV-DISCOUNT-RATE-BOY.
049700 2150-EXIT.
049800     EXIT.
049900*
050000 2200-ESTIMATE-DURATION.
050100*    02/02/24 RWH - OVERRIDE TAKES PRECEDENCE WHEN SUPPLIED.
050110*    DURATION MEASURES HOW SENSITIVE THE TOL IS TO A CHANGE IN
050120*    THE DISCOUNT RATE - A PLAN WEIGHTED TOWARD RETIREES HAS A
050130*    SHORTER DURATION (NEARER CASH FLOWS) THAN ONE WEIGHTED
050140*    TOWARD ACTIVES STILL YEARS FROM RETIREMENT, HENCE THE
050150*    ACTIVE-PCT BLEND BELOW BETWEEN THE SERVICE LIFE AND THE
050160*    FLAT 10 YEAR RETIREE ASSUMPTION.
050200     IF RF-CTL-DURATION-OVERRIDE > ZERO
050300         MOVE RF-CTL-DURATION-OVERRIDE TO WS-DURATION
050400     ELSE
050500         IF RF-PV-TOTAL-OPEB-LIABILITY > ZERO
050600           AND RF-PV-AVG-REMAIN-SVC-LIFE > ZERO
050700             COMPUTE WS-ACTIVE-PCT ROUNDED =
050800                 RF-PV-TOL-ACTIVES / RF-PV-TOTAL-OPEB-LIABILITY
050900             COMPUTE WS-DURATION ROUNDED =
051000                 (WS-ACTIVE-PCT *
051100                     (RF-PV-AVG-REMAIN-SVC-LIFE + 10))
051200               + ((1 - WS-ACTIVE-PCT) * 10)
051300         ELSE
051310*                NO ACTIVE/RETIREE SPLIT TO WORK FROM - FALL
051320*                BACK TO THE FLAT RETIREE-ONLY ASSUMPTION.
051400             MOVE 10.00 TO WS-DURATION
051500         END-IF
051600     END-IF.
051700 2200-EXIT.
051800     EXIT.
051900*
052000 2300-COMPUTE-EXPECTED-EOY.
052010*    WHERE THE TOL WOULD LAND IF NOTHING BUT SERVICE, INTEREST
052020*    AND BENEFITS MOVED IT - ASSUMPTION CHANGE AND EXPERIENCE
052030*    ARE LAYERED ON TOP OF THIS BELOW, NOT INSIDE IT.
052100     COMPUTE WS-EXPECTED-EOY-TOL ROUNDED =
052200         RF-PV-TOTAL-OPEB-LIABILITY
052300       + RF-PV-SERVICE-COST
052400       + WS-INTEREST-COST
052500       - RF-CTL-BENEFIT-PAYMENTS.
052600 2300-EXIT.
052700     EXIT.
052800*
053000 2350-COMPUTE-ASSUMPTION-CHANGE.
053100*    11/06/15 VBC - CHANGE IN DISCOUNT RATE RESTATES THE BOY
053200*    TOL.  A MOVEMENT UNDER 0.0001 IS TREATED AS NO CHANGE.
053300     MOVE ZERO TO WS-ASSUMPTION-EFFECT.
053400     IF RF-CTL-NEW-DISCOUNT-RATE NOT = ZERO
053500         COMPUTE WS-DELTA-RATE ROUNDED =
053600             RF-CTL-NEW-DISCOUNT-RATE - RF-PV-DISCOUNT-RATE-EOY
053700         IF WS-DELTA-RATE < 0.0001 AND WS-DELTA-RATE > -0.0001
053800             MOVE ZERO TO WS-ASSUMPTION-EFFECT
053900         ELSE
054000             COMPUTE WS-ASSUMPTION-EFFECT ROUNDED =
054100                 0 - (WS-DURATION
054200                  * RF-PV-TOTAL-OPEB-LIABILITY
054300                  * WS-DELTA-RATE)
054400         END-IF
054500     END-IF.
054600 2350-EXIT.
054700     EXIT.
054800*
055000 2360-COMPUTE-BOY-NEW-RATE.
055100*    21/01/21 RWH - ACTUARY WANTS THIS CARRIED FORWARD AS NEXT
055200*    YEAR'S OPENING BALANCE WHEN THE RATE HAS BEEN CHANGED.
055300     COMPUTE WS-BOY-NEW-RATE ROUNDED =
055400         RF-PV-TOTAL-OPEB-LIABILITY + WS-ASSUMPTION-EFFECT.
055500 2360-EXIT.
055600     EXIT.
055700*
056000 2400-COMPUTE-EXPERIENCE.
056100*    ENGINE PATH - EXPERIENCE IS THE ACTUAL LESS EXPECTED, NET
056200*    OF THE ASSUMPTION CHANGE ALREADY TAKEN OUT ABOVE.
056300     COMPUTE WS-EXPERIENCE ROUNDED =
056400         RF-CTL-ACTUAL-EOY-TOL
056500       - (WS-EXPECTED-EOY-TOL + WS-ASSUMPTION-EFFECT).
056600 2400-EXIT.
056700     EXIT.
056800*
057000 2450-FORCE-ZERO-EXPERIENCE.
057100*    CALCULATOR PATH - NO ACTUAL TO COMPARE AGAINST, SO NO
057200*    EXPERIENCE GAIN/LOSS CAN BE DERIVED.
057300     MOVE ZERO TO WS-EXPERIENCE.
057400 2450-EXIT.
057500     EXIT.
057600*
058000 2500-COMPUTE-ENDING-TOL.
058010*    WHEN THE ACTUARY HAS SENT A REAL EOY FIGURE IT ALWAYS WINS
058020*    OUTRIGHT - THE ESTIMATE BELOW IS ONLY EVER USED ON THE
058030*    CALCULATOR PATH WHERE NO ACTUAL EXISTS TO TAKE INSTEAD, AND
058040*    IS ALGEBRAICALLY THE SAME AS EXPECTED-EOY PLUS THE
058050*    ASSUMPTION EFFECT, EXPERIENCE BEING ZERO ON THAT PATH.
058100     IF WS-ACTUAL-SUPPLIED
058200         MOVE RF-CTL-ACTUAL-EOY-TOL TO WS-ENDING-TOL
058300     ELSE
058400         COMPUTE WS-ENDING-TOL ROUNDED =
058500             RF-PV-TOTAL-OPEB-LIABILITY
058600           + RF-PV-SERVICE-COST
058700           + WS-INTEREST-COST
058800           - RF-CTL-BENEFIT-PAYMENTS
058900           + WS-ASSUMPTION-EFFECT
059000     END-IF.
059100 2500-EXIT.
059200     EXIT.
059300*
060000 2600-COMPUTE-SENSITIVITIES.
060100*    11/06/15 VBC - FIXED FACTORS PER THE ACTUARY'S PARA 96
060200*    DISCLOSURE TABLE, NOT RE-RUN THROUGH THE ROLL FORWARD.
060210*    EVERY FACTOR IS APPLIED TO THE ENDING TOL JUST COMPUTED
060220*    ABOVE - DISCOUNT SENSITIVITIES MOVE THE LIABILITY OPPOSITE
060230*    TO THE RATE (UP RATE, DOWN LIABILITY), TREND SENSITIVITIES
060240*    MOVE WITH IT (UP TREND, UP LIABILITY).
060300     COMPUTE RF-RES-SENS-DISC-PLUS1   ROUNDED =
060400             WS-ENDING-TOL * 0.92.
060500     COMPUTE RF-RES-SENS-DISC-MINUS1  ROUNDED =
060600             WS-ENDING-TOL * 1.08.
060700     COMPUTE RF-RES-SENS-TREND-PLUS1  ROUNDED =
060800             WS-ENDING-TOL * 1.04.
060900     COMPUTE RF-RES-SENS-TREND-MINUS1 ROUNDED =
061000             WS-ENDING-TOL * 0.96.
061100 2600-EXIT.
061200     EXIT.
061300*
062000 2700-PROJECT-COVERED-PAYROLL.
062100*    04/01/26 RWH - PROJECTED PAYROLL USED ONLY FOR THE
062200*    TOL-AS-PERCENT-OF-PAYROLL LINE, NOT FED BACK INTO THE TOL.
062210*    COVERED PAYROLL IS AN ACTIVE-WORKFORCE MEASURE - A RETIREE-
062220*    ONLY PLAN LEGITIMATELY SENDS ZERO, SO NOTHING IS FLAGGED OR
062230*    REJECTED HERE, THE PERCENT-OF-PAYROLL LINE JUST COMES OUT
062240*    AS ZERO ON THE REPORT.
062300     IF RF-CTL-COVERED-PAYROLL-PRI = ZERO
062400         MOVE ZERO TO WS-COVERED-PAYROLL-NEW
062500         MOVE ZERO TO WS-TOL-PCT-PAYROLL
062600     ELSE
062700         COMPUTE WS-COVERED-PAYROLL-NEW ROUNDED =
062800             RF-CTL-COVERED-PAYROLL-PRI
062900               * (1 + RF-CTL-PAYROLL-GROWTH-RATE)
063000         COMPUTE WS-TOL-PCT-PAYROLL ROUNDED =
063100             (WS-ENDING-TOL / WS-COVERED-PAYROLL-NEW) * 100
063200     END-IF.
063300 2700-EXIT.
063400     EXIT.
063500*
064000 2800-WRITE-RESULT-RECORD.
064010*    CARRIES FORWARD EVERY FIGURE ON THE PARA 96 RECONCILIATION
064020*    PLUS THE TWO SIDE FIGURES (BOY AT NEW RATE, COVERED
064030*    PAYROLL) THE ACTUARY WANTS ON FILE FOR NEXT YEAR'S RUN -
064040*    ONE RESULT RECORD PER ACCEPTED INPUT RECORD, NEVER PER
064050*    REJECTED ONE.
064100     MOVE RF-PV-CLIENT-NAME          TO RF-RES-CLIENT-NAME.
064200     MOVE RF-PV-VALUATION-DATE       TO RF-RES-BOY-DATE.
064300     MOVE RF-CTL-CURRENT-DATE        TO RF-RES-EOY-DATE.
064400     MOVE RF-PV-TOTAL-OPEB-LIABILITY TO RF-RES-BOY-TOL.
064500     MOVE RF-PV-SERVICE-COST         TO RF-RES-SERVICE-COST.
064600     MOVE WS-INTEREST-COST           TO RF-RES-INTEREST-COST.
064700     MOVE RF-CTL-BENEFIT-PAYMENTS    TO RF-RES-BENEFIT-PAYMENTS.
064800     MOVE WS-ASSUMPTION-EFFECT       TO RF-RES-ASSUMPTION-CHANGE.
064900     MOVE WS-EXPERIENCE              TO RF-RES-EXPERIENCE-GAIN-LOSS.
065000     MOVE WS-EXPECTED-EOY-TOL        TO RF-RES-EXPECTED-EOY-TOL.
065100     MOVE WS-ENDING-TOL              TO RF-RES-ENDING-TOL.
065200     MOVE WS-BOY-NEW-RATE            TO RF-RES-TOL-BOY-NEW-RATE.
065300     MOVE WS-COVERED-PAYROLL-NEW     TO RF-RES-COVERED-PAYROLL-NEW.
065400     MOVE WS-TOL-PCT-PAYROLL         TO RF-RES-TOL-PCT-PAYROLL.
065500     WRITE RF-RESULT-RECORD.
065600     ADD 1 TO RF-TOT-WRITTEN.
065700     COMPUTE WS-PRINT-BENEFIT-PMTS ROUNDED =
065800             0 - RF-RES-BENEFIT-PAYMENTS.
065900 2800-EXIT.
066000     EXIT.
066100*
067000 2900-ACCUMULATE-TOTALS.
067010*    FEEDS THE CONTROL FOOTING FINAL IN THE REPORT SECTION -
067020*    EVERY FIGURE ADDED HERE COMES STRAIGHT OFF THE RESULT
067030*    RECORD JUST WRITTEN, NOT RECOMPUTED, SO THE GRAND TOTAL
067040*    LINE ALWAYS AGREES WITH THE SUM OF THE DETAIL LINES ABOVE
067050*    IT ON THE REPORT.
067100     ADD RF-RES-BOY-TOL              TO RF-TOT-BOY-TOL.
067200     ADD RF-RES-SERVICE-COST         TO RF-TOT-SERVICE-COST.
067300     ADD RF-RES-INTEREST-COST        TO RF-TOT-INTEREST-COST.
067400     ADD RF-RES-BENEFIT-PAYMENTS     TO RF-TOT-BENEFIT-PAYMENTS.
067500     ADD RF-RES-ASSUMPTION-CHANGE    TO RF-TOT-ASSUMPTION-CHANGE.
067600     ADD RF-RES-EXPERIENCE-GAIN-LOSS TO RF-TOT-EXPERIENCE.
067700     ADD RF-RES-ENDING-TOL           TO RF-TOT-ENDING-TOL.
067800 2900-EXIT.
067900     EXIT.
068000*
069000 3000-PRINT-CLIENT-DETAIL.
069050*    ONE GENERATE WRITES THE WHOLE CLIENT BLOCK - HEADING,
069060*    DETAIL LINES AND SENSITIVITY LINES - SINCE THEY ARE ALL
069070*    DECLARED UNDER THE ONE TYPE DETAIL GROUP IN THE REPORT
069080*    SECTION BELOW.
069100     PERFORM 3050-FORMAT-PERIOD-DATES THRU 3050-EXIT.
069200     GENERATE RF-RPT-DETAIL.
069300 3000-EXIT.
069400     EXIT.
069500*
070000 3050-FORMAT-PERIOD-DATES.
070010*    THE REPORT WANTS MM/DD/CCYY ON THE HEADER LINE, NOT THE
070020*    RAW CCYYMMDD THE RECORD CARRIES - PICKED STRAIGHT OFF THE
070030*    REDEFINES IN WSRFIN RATHER THAN RE-SPLITTING THE DATE HERE.
070100     MOVE RF-PV-VAL-MM   TO WS-PD-BOY-MO.
070200     MOVE RF-PV-VAL-DD   TO WS-PD-BOY-DY.
070300     MOVE RF-PV-VAL-CCYY TO WS-PD-BOY-YR.
070400     MOVE RF-CTL-CUR-MM  TO WS-PD-EOY-MO.
070500     MOVE RF-CTL-CUR-DD  TO WS-PD-EOY-DY.
070600     MOVE RF-CTL-CUR-CCYY TO WS-PD-EOY-YR.
070700 3050-EXIT.
070800     EXIT.
070900*
